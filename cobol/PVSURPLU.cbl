000100******************************************************************
000200* PVSURPLU - PHOTOVOLTAIC SURPLUS ENERGY MANAGEMENT - BATCH RUN
000300* READS HOUSEHOLD STATE SNAPSHOTS AND THE SITE PARAMETER RECORD,
000400* APPLIES THE LOAD-PRIORITY RULES, AND WRITES THE DEVICE ACTION
000500* FILE AND THE RUN LOG.  REPLACES THE OLD PANEL-MOUNTED TIMER
000600* CLOCKS ON THE CHARGER, HEAT PUMP, DISHWASHER AND WORKSHOP PLUG.
000700******************************************************************
000800
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PVSURPLU.
001100 AUTHOR.        R T DAVENPORT.
001200 INSTALLATION.  ENERGY SYSTEMS GROUP - FACILITIES DATA CENTER.
001300 DATE-WRITTEN.  06/14/1987.
001400 DATE-COMPILED. 06/14/1987.
001500 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700******************************************************************
001800* CHANGE LOG
001900******************************************************************
002000* 06/14/87  RTD  ORIG - INITIAL WRITE-UP, REQ NO. ES-0142.         ES-0142
002100*           BATCH REPLACEMENT FOR THE MECHANICAL LOAD-SHED         ES-0142
002200*           TIMERS ON THE PV INVERTER SUB-PANEL.                   ES-0142
002300* 08/02/87  RTD  ADDED CUSTOM PRIORITY OVERRIDE (REQ ES-0151)      ES-0151
002400*           FOR SHOP FLOOR WHERE DISHWASHER RUNS BEFORE EV.        ES-0151
002500* 02/11/88  RTD  CORRECTED EV CHARGER MINIMUM-POWER CUTOFF -       ES-0163
002600*           WAS LEAVING CHARGER ON BELOW EV-MIN-POWER. ES-0163.    ES-0163
002700* 09/26/89  JQH  ADDED SMART-PLUG DEVICE HANDLING PER SITE         ES-0198
002800*           ELECTRICIAN REQUEST (WORKSHOP SUB-PANEL). ES-0198.     ES-0198
002900* 04/03/90  JQH  CONTROL TOTALS EXPANDED TO SHOW ACTION COUNTS     ES-0202
003000*           BY TYPE FOR THE MONTHLY FACILITIES REPORT.             ES-0202
003100* 11/14/91  PLS  COMFORT MODE ADDED - CLIMATE UNIT NOW RUNS        ES-0241
003200*           UNGATED WHEN ANYONE-HOME. REQ ES-0241.                 ES-0241
003300* 07/20/93  PLS  FIXED SURPLUS RE-DERIVATION AFTER COMFORT         ES-0255
003400*           CLIMATE DECISION - WAS CARRYING STALE SURPLUS          ES-0255
003500*           INTO THE EV CHARGER STEP.  ES-0255.                    ES-0255
003600* 03/08/95  DWK  PRIORITY CONFIG VALIDATION TIGHTENED - REJECTS    ES-0271
003700*           DUPLICATE OR MISSING DEVICE NAMES, FALLS BACK TO       ES-0271
003800*           DEFAULT ORDER, FLAGS REJECTION ON THE RUN LOG.         ES-0271
003900* 01/09/97  DWK  STATE FIELD DEFAULTING ADDED FOR BAD SENSOR       ES-0289
004000*           READS ON THE INDOOR/OUTDOOR THERMOCOUPLE LINE.         ES-0289
004100*           ES-0289.
004200* 10/30/98  MFC  Y2K REMEDIATION - RUN-DATE HEADING NOW SHOWS      ES-0298
004300*           4-DIGIT YEAR. NO OTHER DATE ARITHMETIC IN PROGRAM.     ES-0298
004400* 05/17/99  MFC  MINOR - WIDENED CONTROL TOTAL COUNTERS, ONE       ES-0311
004500*           SITE WAS ROLLING OVER 9999 SNAPSHOTS/RUN. ES-0311.     ES-0311
004510* 02/22/00  MFC  Y2K FOLLOW-UP - CONFIRMED RUN-DATE HEADING        ES-0298
004520*           HOLDS ACROSS THE CENTURY ROLL, NO CODE CHANGE          ES-0298
004530*           REQUIRED. LOGGED PER AUDIT REQUEST ES-0298.            ES-0298
004540* 06/05/01  KBT  ADDED UPSI-0 COMPACT-REPORT SWITCH FOR THE        ES-0326
004550*           MONTHLY FACILITIES REVIEW - WHEN SET ON AT JOB         ES-0326
004560*           STEP THE RUN LOG SKIPS THE PER-ACTION ECHO LINES       ES-0326
004570*           AND SHOWS ONLY THE SNAPSHOT SUMMARY.  ES-0326.         ES-0326
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005310     UPSI-0 ON STATUS IS WS-COMPACT-RPT-ON
005320            OFF STATUS IS WS-COMPACT-RPT-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT OPTIONAL PARM-CONFIG-FILE ASSIGN TO CONFIG
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-FS-CONFIG.
005900*
006000     SELECT SNAP-STATE-FILE ASSIGN TO STATEFIL
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WS-FS-STATE.
006300*
006400     SELECT ACTN-OUTPUT-FILE ASSIGN TO ACTNFILE
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS WS-FS-ACTION.
006700*
006800     SELECT RUN-REPORT-FILE ASSIGN TO PRTLINE
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS WS-FS-REPORT.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500* PARAMETER RECORD - SITE CONFIG.  0 OR 1 RECORD.  IF THE FILE
007600* IS MISSING OR EMPTY THE PROGRAM RUNS ON THE FACTORY DEFAULTS
007700* SET UP IN 2300-SET-ALL-DEFAULTS.
007800 FD  PARM-CONFIG-FILE
007900     RECORD CONTAINS 120 CHARACTERS
008000     RECORDING MODE IS F.
008100 01  CONFIG-INPUT-RECORD.
008200     05  CFG-AC-COOLING-POWER-IN     PIC 9(5).
008300     05  CFG-AC-HEATING-POWER-IN     PIC 9(5).
008400     05  CFG-TARGET-TEMP-IN          PIC S9(3)V9.
008500     05  CFG-TEMP-HYSTERESIS-IN      PIC 9V9.
008600     05  CFG-EV-MIN-POWER-IN         PIC 9(5).
008700     05  CFG-EV-MAX-POWER-IN         PIC 9(5).
008800     05  CFG-DISHWASHER-POWER-IN     PIC 9(5).
008900     05  CFG-SMARTPLUG-POWER-IN      PIC 9(5).
009000     05  CFG-SURPLUS-BUFFER-IN       PIC 9(5).
009100     05  CFG-CUSTOM-ENABLED-IN       PIC X.
009200     05  CFG-CUSTOM-ORDER-IN.
009300         10  CFG-CUSTOM-DEVICE-IN OCCURS 4 TIMES
009400                                      PIC X(12).
009500     05  FILLER                      PIC X(30).
009600 01  FILLER REDEFINES CONFIG-INPUT-RECORD.
009700     05  CFG-WHOLE-RECORD            PIC X(120).
009800*
009900* STATE SNAPSHOT RECORD - ONE LINE PER READING FROM THE
010000* INVERTER/METER/THERMOCOUPLE POLLING CYCLE.  60 BYTES FIXED.
010100 FD  SNAP-STATE-FILE
010200     RECORD CONTAINS 60 CHARACTERS
010300     RECORDING MODE IS F.
010400 01  STATE-INPUT-RECORD.
010500     05  STA-SNAPSHOT-ID-IN          PIC 9(5).
010600     05  STA-ANYONE-HOME-IN          PIC X.
010700     05  STA-INDOOR-TEMP-IN          PIC S9(3)V9.
010800     05  STA-OUTDOOR-TEMP-IN         PIC S9(3)V9.
010900     05  STA-PV-PRODUCTION-IN        PIC 9(5).
011000     05  STA-HOUSE-CONSUMPTION-IN    PIC 9(5).
011100     05  STA-AC-ON-IN                PIC X.
011200     05  STA-AC-POWER-USAGE-IN       PIC 9(5).
011300     05  STA-EV-CONNECTED-IN         PIC X.
011400     05  STA-EV-CHARGE-PCT-IN        PIC 9(3)V9.
011500     05  STA-EV-CHARGING-POWER-IN    PIC 9(5).
011600     05  STA-DISHWASHER-READY-IN     PIC X.
011700     05  STA-DISHWASHER-ON-IN        PIC X.
011800     05  STA-SMARTPLUG-ON-IN         PIC X.
011900     05  STA-SMARTPLUG-POWER-IN      PIC 9(5).
012000     05  FILLER                      PIC X(12).
012100 01  FILLER REDEFINES STATE-INPUT-RECORD.
012200     05  STA-WHOLE-RECORD            PIC X(60).
012300*
012400* ACTION OUTPUT RECORD - ONE LINE PER DEVICE ACTION EMITTED.
012500 FD  ACTN-OUTPUT-FILE
012600     RECORD CONTAINS 100 CHARACTERS
012700     RECORDING MODE IS F.
012800 01  ACTION-OUTPUT-RECORD.
012900     05  ACT-SNAPSHOT-ID-OUT         PIC 9(5).
013000     05  FILLER                      PIC X       VALUE SPACE.
013100     05  ACT-DEVICE-OUT              PIC X(12).
013200     05  FILLER                      PIC X       VALUE SPACE.
013300     05  ACT-ACTION-OUT              PIC X(10).
013400     05  FILLER                      PIC X       VALUE SPACE.
013500     05  ACT-TARGET-POWER-OUT        PIC 9(5).
013600     05  FILLER                      PIC X       VALUE SPACE.
013700     05  ACT-REASON-OUT              PIC X(60).
013800     05  FILLER                      PIC X(4).
013900 01  FILLER REDEFINES ACTION-OUTPUT-RECORD.
014000     05  ACT-WHOLE-RECORD            PIC X(100).
014100*
014200* RUN LOG - 132 COLUMN PRINT-STYLE REPORT.
014300 FD  RUN-REPORT-FILE
014400     RECORD CONTAINS 132 CHARACTERS
014500     RECORDING MODE IS F.
014600 01  REPORT-OUTPUT-RECORD.
014700     05  FILLER                      PIC X(132).
014800
014900 WORKING-STORAGE SECTION.
015000*
015100* FILE STATUS AND END-OF-FILE SWITCHES.
015200 01  WS-FILE-STATUS-AREA.
015300     05  WS-FS-CONFIG                PIC XX      VALUE SPACES.
015400     05  WS-FS-STATE                 PIC XX      VALUE SPACES.
015500     05  WS-FS-ACTION                PIC XX      VALUE SPACES.
015600     05  WS-FS-REPORT                PIC XX      VALUE SPACES.
015700 01  WS-EOF-STATE-SW                 PIC X       VALUE 'N'.
015800     88  WS-EOF-STATE                            VALUE 'Y'.
015900 01  WS-CONFIG-PRESENT-SW            PIC X       VALUE 'N'.
016000     88  WS-CONFIG-WAS-PRESENT                   VALUE 'Y'.
016100*
016200* DEFAULT PARAMETER VALUES - USED WHEN CONFIG-FILE IS ABSENT,
016300* EMPTY, OR THE CUSTOM PRIORITY ORDER IN IT FAILS VALIDATION.
016400 01  WS-DEFAULT-VALUES.
016500     05  WS-DFLT-AC-COOLING-POWER    PIC 9(5)    VALUE 01000.
016600     05  WS-DFLT-AC-HEATING-POWER    PIC 9(5)    VALUE 01000.
016700     05  WS-DFLT-TARGET-TEMP         PIC S9(3)V9 VALUE +022.0.
016800     05  WS-DFLT-TEMP-HYSTERESIS     PIC 9V9     VALUE 0.5.
016900     05  WS-DFLT-EV-MIN-POWER        PIC 9(5)    VALUE 01400.
017000     05  WS-DFLT-EV-MAX-POWER        PIC 9(5)    VALUE 07400.
017100     05  WS-DFLT-DISHWASHER-POWER    PIC 9(5)    VALUE 01800.
017200     05  WS-DFLT-SMARTPLUG-POWER     PIC 9(5)    VALUE 00500.
017300     05  WS-DFLT-SURPLUS-BUFFER      PIC 9(5)    VALUE 00200.
017400*
017500* DEFAULT CUSTOM-ORDER TABLE (RANK 1-4) AND ITS INDEXED VIEW -
017600* SAME REDEFINES-ONTO-OCCURS TRICK USED ON THE ELEVATOR JOB.
017700 01  WS-DEFAULT-ORDER-TABLE.
017800     05  FILLER                      PIC X(12)   VALUE
017900                                        'EV_CHARGER'.
018000     05  FILLER                      PIC X(12)   VALUE
018100                                        'AC_CLIMATE'.
018200     05  FILLER                      PIC X(12)   VALUE
018300                                        'DISHWASHER'.
018400     05  FILLER                      PIC X(12)   VALUE
018500                                        'SMART_PLUG'.
018600 01  FILLER REDEFINES WS-DEFAULT-ORDER-TABLE.
018700     05  WS-DEFAULT-ORDER-DEVICE OCCURS 4 TIMES   PIC X(12).
018800*
018900* WORKING CONFIG VALUES IN EFFECT FOR THIS RUN.
019000 01  WS-CONFIG-WORK.
019100     05  WS-CFG-AC-COOLING-POWER     PIC 9(5)    USAGE COMP.
019200     05  WS-CFG-AC-HEATING-POWER     PIC 9(5)    USAGE COMP.
019300     05  WS-CFG-TARGET-TEMP          PIC S9(3)V9
019400                                     SIGN IS LEADING SEPARATE.
019500     05  WS-CFG-TEMP-HYSTERESIS      PIC 9V9.
019600     05  WS-CFG-EV-MIN-POWER         PIC 9(5)    USAGE COMP.
019700     05  WS-CFG-EV-MAX-POWER         PIC 9(5)    USAGE COMP.
019800     05  WS-CFG-DISHWASHER-POWER     PIC 9(5)    USAGE COMP.
019900     05  WS-CFG-SMARTPLUG-POWER      PIC 9(5)    USAGE COMP.
020000     05  WS-CFG-SURPLUS-BUFFER       PIC 9(5)    USAGE COMP.
020100     05  WS-CFG-CUSTOM-ENABLED       PIC X       VALUE 'N'.
020200         88  WS-CUSTOM-MODE-ENABLED              VALUE 'Y'.
020300*
020400* CUSTOM PRIORITY ORDER IN EFFECT (VALIDATED OR DEFAULTED).
020500 01  WS-CUSTOM-ORDER-AREA.
020600     05  WS-CUSTOM-ORDER-DEVICE OCCURS 4 TIMES
020700             INDEXED BY WS-CO-IDX      PIC X(12).
020800 01  WS-CUSTOM-REJECTED-SW           PIC X       VALUE 'N'.
020900     88  WS-CUSTOM-ORDER-REJECTED                VALUE 'Y'.
021000*
021100* SCRATCH COUNTERS USED WHILE VALIDATING THE 4-ENTRY ORDER -
021200* EACH OF THE 4 KNOWN DEVICE NAMES MUST APPEAR EXACTLY ONCE.
021300 01  WS-VALIDATE-WORK.
021400     05  WS-VAL-SEEN-EV              PIC 9       USAGE COMP.
021500     05  WS-VAL-SEEN-AC              PIC 9       USAGE COMP.
021600     05  WS-VAL-SEEN-DW              PIC 9       USAGE COMP.
021700     05  WS-VAL-SEEN-SP              PIC 9       USAGE COMP.
021800     05  WS-VAL-IDX                  PIC 9       USAGE COMP.
021900*
022000* CURRENT SNAPSHOT - VALIDATED/DEFAULTED WORKING COPY OF THE
022100* STATE RECORD JUST READ.  PROCEDURE DIVISION WORKS FROM THIS
022200* COPY, NEVER FROM STATE-INPUT-RECORD DIRECTLY.
022300 01  WS-CURRENT-STATE.
022400     05  WS-CUR-SNAPSHOT-ID          PIC 9(5).
022500     05  WS-CUR-ANYONE-HOME          PIC X.
022600         88  WS-SOMEONE-HOME                     VALUE 'Y'.
022700     05  WS-CUR-INDOOR-TEMP          PIC S9(3)V9
022800                                     SIGN IS LEADING SEPARATE.
022900     05  WS-CUR-OUTDOOR-TEMP         PIC S9(3)V9
023000                                     SIGN IS LEADING SEPARATE.
023100     05  WS-CUR-PV-PRODUCTION        PIC 9(5)    USAGE COMP.
023200     05  WS-CUR-HOUSE-CONSUMPTION    PIC 9(5)    USAGE COMP.
023300     05  WS-CUR-AC-ON                PIC X.
023400         88  WS-AC-IS-ON                         VALUE 'Y'.
023500     05  WS-CUR-AC-POWER-USAGE       PIC 9(5)    USAGE COMP.
023600     05  WS-CUR-EV-CONNECTED         PIC X.
023700         88  WS-EV-IS-CONNECTED                  VALUE 'Y'.
023800     05  WS-CUR-EV-CHARGE-PCT        PIC 9(3)V9.
023900     05  WS-CUR-EV-CHARGING-POWER    PIC 9(5)    USAGE COMP.
024000     05  WS-CUR-DISHWASHER-READY     PIC X.
024100         88  WS-DISHWASHER-IS-READY              VALUE 'Y'.
024200     05  WS-CUR-DISHWASHER-ON        PIC X.
024300         88  WS-DISHWASHER-IS-ON                 VALUE 'Y'.
024400     05  WS-CUR-SMARTPLUG-ON         PIC X.
024500         88  WS-SMARTPLUG-IS-ON                  VALUE 'Y'.
024600     05  WS-CUR-SMARTPLUG-POWER      PIC 9(5)    USAGE COMP.
024700 01  WS-FIELD-INVALID-SW             PIC X       VALUE 'N'.
024800     88  WS-FIELD-WAS-INVALID                    VALUE 'Y'.
024900*
025000* SURPLUS ARITHMETIC WORKING FIELDS.
025100 01  WS-SURPLUS-WORK.
025200     05  WS-TOTAL-CONSUMPTION        PIC S9(6)   USAGE COMP.
025300     05  WS-AVAILABLE-SURPLUS        PIC S9(6)   USAGE COMP.
025400     05  WS-RUNNING-SURPLUS          PIC S9(6)   USAGE COMP.
025500     05  WS-INITIAL-SURPLUS-SAVE     PIC S9(6)   USAGE COMP.
025600*
025700* EV CHARGER WORKING FIELDS.
025800 01  WS-EV-WORK.
025900     05  WS-EV-TOTAL-AVAILABLE       PIC S9(6)   USAGE COMP.
026000     05  WS-EV-TARGET-POWER          PIC S9(6)   USAGE COMP.
026100*
026200* CLIMATE UNIT WORKING FIELDS.
026300 01  WS-AC-WORK.
026400     05  WS-AC-REQUIRED-POWER        PIC 9(5)    USAGE COMP.
026500     05  WS-AC-COOL-LIMIT            PIC S9(3)V9
026600                                     SIGN IS LEADING SEPARATE.
026700     05  WS-AC-HEAT-LIMIT            PIC S9(3)V9
026800                                     SIGN IS LEADING SEPARATE.
026900     05  WS-AC-NEEDS-COOLING-SW      PIC X       VALUE 'N'.
027000         88  WS-AC-NEEDS-COOLING                 VALUE 'Y'.
027100     05  WS-AC-NEEDS-HEATING-SW      PIC X       VALUE 'N'.
027200         88  WS-AC-NEEDS-HEATING                 VALUE 'Y'.
027300*
027400* MODE SELECTED FOR THE CURRENT SNAPSHOT.
027500 01  WS-MODE-AREA.
027600     05  WS-CURRENT-MODE             PIC X(10).
027700         88  WS-MODE-IS-MAXUSAGE          VALUE 'MAX_USAGE'.
027800         88  WS-MODE-IS-COMFORT           VALUE 'COMFORT'.
027900         88  WS-MODE-IS-CUSTOM            VALUE 'CUSTOM'.
028000*
028100* WORKING COPY OF THE DECISION-SUMMARY-RECORD, BUILT AS EACH
028200* SNAPSHOT IS EVALUATED, THEN EDITED INTO THE REPORT LINE.
028300 01  WS-DECISION-SUMMARY.
028400     05  WS-DS-SNAPSHOT-ID           PIC 9(5).
028500     05  WS-DS-MODE                  PIC X(10).
028600     05  WS-DS-INITIAL-SURPLUS       PIC S9(5)   USAGE COMP.
028700     05  WS-DS-REMAINING-SURPLUS     PIC S9(5)   USAGE COMP.
028800     05  WS-DS-ACTION-COUNT          PIC 9(3)    USAGE COMP.
028900*
029000* ACTIONS EMITTED FOR THE CURRENT SNAPSHOT, HELD HERE SO THE
029100* RUN LOG CAN ECHO THEM UNDER THE SUMMARY LINE AFTER ALL THE
029200* DEVICE HANDLERS HAVE RUN.
029300 01  WS-ACTION-BUFFER.
029400     05  WS-AB-COUNT                 PIC 9(2)    USAGE COMP.
029500     05  WS-AB-ENTRY OCCURS 8 TIMES
029600             INDEXED BY WS-AB-IDX.
029700         10  WS-AB-DEVICE            PIC X(12).
029800         10  WS-AB-ACTION            PIC X(10).
029900         10  WS-AB-TARGET-POWER      PIC 9(5)    USAGE COMP.
030000         10  WS-AB-REASON            PIC X(60).
030100*
030200* ONE-SHOT PARAMETERS PASSED TO 6600-EMIT-ACTION - THIS SHOP
030300* DOES NOT CALL SUBPROGRAMS SO THE HAND-OFF IS THROUGH THESE
030400* WORKING-STORAGE FIELDS, SET BY THE CALLING PARAGRAPH.
030500 01  WS-EMIT-PARMS.
030600     05  WS-EA-DEVICE                PIC X(12).
030700     05  WS-EA-ACTION                PIC X(10).
030800     05  WS-EA-TARGET-POWER          PIC 9(5)    USAGE COMP.
030900     05  WS-EA-REASON                PIC X(60).
031000*
031100* EDITED FIELDS USED TO BUILD REASON TEXT WITH STRING.
031200 01  WS-REASON-EDIT.
031300     05  WS-RE-POWER-EDIT            PIC ZZZZ9.
031400     05  WS-RE-TEMP-EDIT             PIC -ZZ9.9.
031500*
031600* RUN CONTROL TOTALS.  WS-CT-VALUES IS REDEFINED BELOW AS A
031700* 9-ENTRY TABLE SO 8000-WRITE-CONTROL-TOTALS CAN WALK IT AGAINST
031800* THE LABEL TABLE ABOVE WITH A SINGLE PERFORM VARYING.
031900 01  WS-CONTROL-TOTALS.
032000     05  WS-CT-VALUES.
032100         10  WS-COUNT-SNAPSHOTS      PIC 9(7)    USAGE COMP.
032200         10  WS-COUNT-INVALID-FIELDS PIC 9(7)    USAGE COMP.
032300         10  WS-COUNT-ACTIONS-TOTAL  PIC 9(7)    USAGE COMP.
032400         10  WS-COUNT-TURN-ON        PIC 9(7)    USAGE COMP.
032500         10  WS-COUNT-TURN-OFF       PIC 9(7)    USAGE COMP.
032600         10  WS-COUNT-SET-POWER      PIC 9(7)    USAGE COMP.
032700         10  WS-COUNT-MODE-MAXUSAGE  PIC 9(7)    USAGE COMP.
032800         10  WS-COUNT-MODE-COMFORT   PIC 9(7)    USAGE COMP.
032900         10  WS-COUNT-MODE-CUSTOM    PIC 9(7)    USAGE COMP.
033000     05  WS-CT-VALUE-TBL REDEFINES WS-CT-VALUES
033100             OCCURS 9 TIMES               PIC 9(7) USAGE COMP.
033200     05  WS-COUNT-CONFIG-REJECTED    PIC 9       USAGE COMP.
033300*
033400* TODAY'S DATE FOR THE RUN LOG HEADING - ACCEPT FROM DATE, NOT
033500* THE INTRINSIC FUNCTION, PER SHOP STANDARD.
033600 01  WS-TODAY.
033700     05  WS-TODAY-YY                 PIC 99.
033800     05  WS-TODAY-MM                 PIC 99.
033900     05  WS-TODAY-DD                 PIC 99.
034000 77  WS-TODAY-CENTURY                PIC 99.
034100 01  WS-RUN-DATE-OUT.
034200     05  WS-RD-MM                    PIC 99.
034300     05  FILLER                      PIC X       VALUE '/'.
034400     05  WS-RD-DD                    PIC 99.
034500     05  FILLER                      PIC X       VALUE '/'.
034600     05  WS-RD-CCYY                  PIC 9(4).
034700*
034800* REPORT LINE LAYOUTS - ALL 132 BYTES, ONE WORKING COPY.
034900 01  WS-RPT-HDR-1.
035000     05  FILLER                      PIC X(40)   VALUE
035100         'PVSURPLU - PV SURPLUS ENERGY MGMT LOG'.
035200     05  FILLER                      PIC X(92)   VALUE SPACES.
035300 01  WS-RPT-HDR-2.
035400     05  FILLER                      PIC X(11)   VALUE
035500         'RUN DATE: '.
035600     05  WS-HDR-RUN-DATE             PIC X(10).
035700     05  FILLER                      PIC X(111)  VALUE SPACES.
035800 01  WS-RPT-HDR-3.
035900     05  FILLER                      PIC X(10)   VALUE
036000         'SNAPSHOT'.
036100     05  FILLER                      PIC X(12)   VALUE
036200         'MODE'.
036300     05  FILLER                      PIC X(18)   VALUE
036400         'INITIAL SURPLUS'.
036500     05  FILLER                      PIC X(18)   VALUE
036600         'REMAIN SURPLUS'.
036700     05  FILLER                      PIC X(10)   VALUE
036800         'ACTIONS'.
036900     05  FILLER                      PIC X(64)   VALUE SPACES.
037000*
037100 01  WS-RPT-DETAIL-LINE.
037200     05  FILLER                      PIC X(2)    VALUE SPACES.
037300     05  DTL-SNAPSHOT-ID             PIC ZZZZ9.
037400     05  FILLER                      PIC X(3)    VALUE SPACES.
037500     05  DTL-MODE                    PIC X(10).
037600     05  FILLER                      PIC X(2)    VALUE SPACES.
037700     05  DTL-INITIAL-SURPLUS         PIC -ZZZZ9.
037800     05  FILLER                      PIC X(5)    VALUE SPACES.
037900     05  DTL-REMAINING-SURPLUS       PIC -ZZZZ9.
038000     05  FILLER                      PIC X(5)    VALUE SPACES.
038100     05  DTL-ACTION-COUNT            PIC ZZ9.
038200     05  FILLER                      PIC X(85)   VALUE SPACES.
038300*
038400 01  WS-RPT-ACTION-LINE.
038500     05  FILLER                      PIC X(6)    VALUE SPACES.
038600     05  ACT-DEVICE-RPT              PIC X(12).
038700     05  FILLER                      PIC X(2)    VALUE SPACES.
038800     05  ACT-ACTION-RPT              PIC X(10).
038900     05  FILLER                      PIC X(2)    VALUE SPACES.
039000     05  ACT-POWER-RPT               PIC ZZZZ9.
039100     05  FILLER                      PIC X(3)    VALUE SPACES.
039200     05  ACT-REASON-RPT              PIC X(60).
039300     05  FILLER                      PIC X(32)   VALUE SPACES.
039400*
039500 01  WS-RPT-TOT-HDR.
039600     05  FILLER                      PIC X(30)   VALUE
039700         'END OF RUN - CONTROL TOTALS'.
039800     05  FILLER                      PIC X(102)  VALUE SPACES.
039900 01  WS-RPT-TOT-LINE.
040000     05  FILLER                      PIC X(2)    VALUE SPACES.
040100     05  TOT-LABEL                   PIC X(40).
040200     05  FILLER                      PIC X(2)    VALUE SPACES.
040300     05  TOT-VALUE                   PIC ZZZZZZ9.
040400     05  FILLER                      PIC X(81)   VALUE SPACES.
040500*
040600* CONTROL-TOTAL LABELS AND VALUES DRIVEN AS A TABLE SO 8000-
040700* WRITE-CONTROL-TOTALS CAN WALK THEM WITH ONE PERFORM VARYING -
040800* SAME IDEA AS THE 4-ENTRY ORDER TABLE ABOVE.
040900 01  WS-TOTALS-LABELS.
041000     05  FILLER  PIC X(40) VALUE 'SNAPSHOTS PROCESSED'.
041100     05  FILLER  PIC X(40) VALUE 'SNAPSHOTS WITH INVALID FIELDS'.
041200     05  FILLER  PIC X(40) VALUE 'ACTIONS EMITTED - TOTAL'.
041300     05  FILLER  PIC X(40) VALUE 'ACTIONS - TURN_ON'.
041400     05  FILLER  PIC X(40) VALUE 'ACTIONS - TURN_OFF'.
041500     05  FILLER  PIC X(40) VALUE 'ACTIONS - SET_POWER'.
041600     05  FILLER  PIC X(40) VALUE 'SNAPSHOTS - MODE MAX_USAGE'.
041700     05  FILLER  PIC X(40) VALUE 'SNAPSHOTS - MODE COMFORT'.
041800     05  FILLER  PIC X(40) VALUE 'SNAPSHOTS - MODE CUSTOM'.
041900 01  FILLER REDEFINES WS-TOTALS-LABELS.
042000     05  WS-TOT-LABEL-TBL OCCURS 9 TIMES            PIC X(40).
042100*
042200 77  WS-TOTALS-COUNT                 PIC 9(2)    USAGE COMP
042300                                                  VALUE 9.
042400 77  WS-TOT-IDX                      PIC 9(2)    USAGE COMP.
042500
042600******************************************************************
042700*                    PROCEDURE DIVISION
042800******************************************************************
042900 PROCEDURE DIVISION.
043000*
043100 0000-MAINLINE.
043200     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
043300     PERFORM 2000-LOAD-CONFIGURATION THRU 2000-EXIT.
043400     PERFORM 3000-PROCESS-STATE-FILE THRU 3000-EXIT
043500         UNTIL WS-EOF-STATE.
043600     PERFORM 8000-WRITE-CONTROL-TOTALS THRU 8000-EXIT.
043700     PERFORM 9000-TERMINATION THRU 9000-EXIT.
043800     STOP RUN.
043900*
044000* ---------------------------------------------------------
044100* 1000 - OPEN THE FILES, ZERO THE TOTALS, PRINT THE HEADING.
044200* ---------------------------------------------------------
044300 1000-INITIALIZATION.
044400     OPEN INPUT  SNAP-STATE-FILE.
044500     OPEN OUTPUT ACTN-OUTPUT-FILE.
044600     OPEN OUTPUT RUN-REPORT-FILE.
044700     MOVE ZERO TO WS-COUNT-SNAPSHOTS
044800                  WS-COUNT-INVALID-FIELDS
044900                  WS-COUNT-ACTIONS-TOTAL
045000                  WS-COUNT-TURN-ON
045100                  WS-COUNT-TURN-OFF
045200                  WS-COUNT-SET-POWER
045300                  WS-COUNT-MODE-MAXUSAGE
045400                  WS-COUNT-MODE-COMFORT
045500                  WS-COUNT-MODE-CUSTOM
045600                  WS-COUNT-CONFIG-REJECTED.
045700     ACCEPT WS-TODAY FROM DATE.
045800     MOVE WS-TODAY-MM TO WS-RD-MM.
045900     MOVE WS-TODAY-DD TO WS-RD-DD.
046000     IF WS-TODAY-YY < 50
046100         MOVE 20 TO WS-TODAY-CENTURY
046200     ELSE
046300         MOVE 19 TO WS-TODAY-CENTURY
046400     END-IF.
046500     MOVE WS-TODAY-CENTURY TO WS-RD-CCYY (1:2).
046600     MOVE WS-TODAY-YY TO WS-RD-CCYY (3:2).
046700     MOVE WS-RUN-DATE-OUT TO WS-HDR-RUN-DATE.
046800     WRITE REPORT-OUTPUT-RECORD FROM WS-RPT-HDR-1
046900         AFTER ADVANCING TOP-OF-FORM.
047000     WRITE REPORT-OUTPUT-RECORD FROM WS-RPT-HDR-2
047100         AFTER ADVANCING 1 LINE.
047200     WRITE REPORT-OUTPUT-RECORD FROM WS-RPT-HDR-3
047300         AFTER ADVANCING 2 LINES.
047400 1000-EXIT.
047500     EXIT.
047600*
047700* ---------------------------------------------------------
047800* 2000 - LOAD THE SITE PARAMETER RECORD, OR DEFAULT IT.
047900* ---------------------------------------------------------
048000 2000-LOAD-CONFIGURATION.
048100     OPEN INPUT PARM-CONFIG-FILE.
048200     READ PARM-CONFIG-FILE
048300         AT END
048400             PERFORM 2300-SET-ALL-DEFAULTS THRU 2300-EXIT
048500             GO TO 2000-EXIT
048600     END-READ.
048700     SET WS-CONFIG-WAS-PRESENT TO TRUE.
048800     MOVE CFG-AC-COOLING-POWER-IN TO WS-CFG-AC-COOLING-POWER.
048900     MOVE CFG-AC-HEATING-POWER-IN TO WS-CFG-AC-HEATING-POWER.
049000     MOVE CFG-TARGET-TEMP-IN      TO WS-CFG-TARGET-TEMP.
049100     MOVE CFG-TEMP-HYSTERESIS-IN  TO WS-CFG-TEMP-HYSTERESIS.
049200     MOVE CFG-EV-MIN-POWER-IN     TO WS-CFG-EV-MIN-POWER.
049300     MOVE CFG-EV-MAX-POWER-IN     TO WS-CFG-EV-MAX-POWER.
049400     MOVE CFG-DISHWASHER-POWER-IN TO WS-CFG-DISHWASHER-POWER.
049500     MOVE CFG-SMARTPLUG-POWER-IN  TO WS-CFG-SMARTPLUG-POWER.
049600     MOVE CFG-SURPLUS-BUFFER-IN   TO WS-CFG-SURPLUS-BUFFER.
049700     IF CFG-CUSTOM-ENABLED-IN = 'Y'
049800         MOVE 'Y' TO WS-CFG-CUSTOM-ENABLED
049900     ELSE
050000         MOVE 'N' TO WS-CFG-CUSTOM-ENABLED
050100     END-IF.
050200     PERFORM 2100-VALIDATE-CUSTOM-ORDER THRU 2100-EXIT.
050300 2000-EXIT.
050400     CLOSE PARM-CONFIG-FILE.
050500     EXIT.
050600*
050700* ---------------------------------------------------------
050800* 2100 - PRIORITY-CONFIG VALIDATION.  EXACTLY THE 4 KNOWN
050900* DEVICE NAMES, EACH APPEARING EXACTLY ONCE, MAKE A VALID
051000* CUSTOM ORDER.  ANYTHING ELSE IS REJECTED AND THE DEFAULT
051100* ORDER TAKES OVER FOR THIS RUN.
051200* ---------------------------------------------------------
051300 2100-VALIDATE-CUSTOM-ORDER.
051400     MOVE ZERO TO WS-VAL-SEEN-EV WS-VAL-SEEN-AC
051500                  WS-VAL-SEEN-DW WS-VAL-SEEN-SP.
051600     PERFORM 2110-TALLY-ORDER-ENTRY THRU 2110-EXIT
051700         VARYING WS-VAL-IDX FROM 1 BY 1
051800         UNTIL WS-VAL-IDX > 4.
051900     IF WS-VAL-SEEN-EV = 1 AND WS-VAL-SEEN-AC = 1 AND
052000        WS-VAL-SEEN-DW = 1 AND WS-VAL-SEEN-SP = 1
052100         PERFORM 2120-COPY-CONFIG-ORDER THRU 2120-EXIT
052200         MOVE 'N' TO WS-CUSTOM-REJECTED-SW
052300     ELSE
052400         SET WS-CUSTOM-ORDER-REJECTED TO TRUE
052500         MOVE 1 TO WS-COUNT-CONFIG-REJECTED
052600         PERFORM 2200-SET-DEFAULT-ORDER THRU 2200-EXIT
052700     END-IF.
052800 2100-EXIT.
052900     EXIT.
053000*
053100 2110-TALLY-ORDER-ENTRY.
053200     EVALUATE CFG-CUSTOM-DEVICE-IN (WS-VAL-IDX)
053300         WHEN 'EV_CHARGER'
053400             ADD 1 TO WS-VAL-SEEN-EV
053500         WHEN 'AC_CLIMATE'
053600             ADD 1 TO WS-VAL-SEEN-AC
053700         WHEN 'DISHWASHER'
053800             ADD 1 TO WS-VAL-SEEN-DW
053900         WHEN 'SMART_PLUG'
054000             ADD 1 TO WS-VAL-SEEN-SP
054100         WHEN OTHER
054200             CONTINUE
054300     END-EVALUATE.
054400 2110-EXIT.
054500     EXIT.
054600*
054700 2120-COPY-CONFIG-ORDER.
054800     PERFORM 2121-COPY-ONE-ENTRY THRU 2121-EXIT
054900         VARYING WS-VAL-IDX FROM 1 BY 1
055000         UNTIL WS-VAL-IDX > 4.
055100 2120-EXIT.
055200     EXIT.
055300*
055400 2121-COPY-ONE-ENTRY.
055500     MOVE CFG-CUSTOM-DEVICE-IN (WS-VAL-IDX)
055600         TO WS-CUSTOM-ORDER-DEVICE (WS-VAL-IDX).
055700 2121-EXIT.
055800     EXIT.
055900*
056000* ---------------------------------------------------------
056100* 2200 - FALL BACK TO THE FACTORY DEFAULT PRIORITY ORDER.
056200* ---------------------------------------------------------
056300 2200-SET-DEFAULT-ORDER.
056400     PERFORM 2210-COPY-DEFAULT-ENTRY THRU 2210-EXIT
056500         VARYING WS-VAL-IDX FROM 1 BY 1
056600         UNTIL WS-VAL-IDX > 4.
056700 2200-EXIT.
056800     EXIT.
056900*
057000 2210-COPY-DEFAULT-ENTRY.
057100     MOVE WS-DEFAULT-ORDER-DEVICE (WS-VAL-IDX)
057200         TO WS-CUSTOM-ORDER-DEVICE (WS-VAL-IDX).
057300 2210-EXIT.
057400     EXIT.
057500*
057600* ---------------------------------------------------------
057700* 2300 - NO CONFIG RECORD ON FILE - LOAD ALL FACTORY VALUES.
057800* ---------------------------------------------------------
057900 2300-SET-ALL-DEFAULTS.
058000     MOVE WS-DFLT-AC-COOLING-POWER TO WS-CFG-AC-COOLING-POWER.
058100     MOVE WS-DFLT-AC-HEATING-POWER TO WS-CFG-AC-HEATING-POWER.
058200     MOVE WS-DFLT-TARGET-TEMP     TO WS-CFG-TARGET-TEMP.
058300     MOVE WS-DFLT-TEMP-HYSTERESIS TO WS-CFG-TEMP-HYSTERESIS.
058400     MOVE WS-DFLT-EV-MIN-POWER    TO WS-CFG-EV-MIN-POWER.
058500     MOVE WS-DFLT-EV-MAX-POWER    TO WS-CFG-EV-MAX-POWER.
058600     MOVE WS-DFLT-DISHWASHER-POWER
058700                                  TO WS-CFG-DISHWASHER-POWER.
058800     MOVE WS-DFLT-SMARTPLUG-POWER TO WS-CFG-SMARTPLUG-POWER.
058900     MOVE WS-DFLT-SURPLUS-BUFFER  TO WS-CFG-SURPLUS-BUFFER.
059000     MOVE 'N' TO WS-CFG-CUSTOM-ENABLED.
059100     PERFORM 2200-SET-DEFAULT-ORDER THRU 2200-EXIT.
059200 2300-EXIT.
059300     EXIT.
059400*
059500
059600* ---------------------------------------------------------
059700* 3000 - ONE PASS PER SNAPSHOT: DEFAULT, COMPUTE SURPLUS,
059800* RUN THE PRIORITY CALCULATOR, WRITE THE REPORT LINES.
059900* ---------------------------------------------------------
060000 3000-PROCESS-STATE-FILE.
060100     READ SNAP-STATE-FILE
060200         AT END
060300             SET WS-EOF-STATE TO TRUE
060400             GO TO 3000-EXIT
060500     END-READ.
060600     ADD 1 TO WS-COUNT-SNAPSHOTS.
060700     MOVE 'N' TO WS-FIELD-INVALID-SW.
060800     MOVE ZERO TO WS-AB-COUNT.
060900     PERFORM 3100-VALIDATE-STATE-FIELDS THRU 3100-EXIT.
061000     IF WS-FIELD-WAS-INVALID
061100         ADD 1 TO WS-COUNT-INVALID-FIELDS
061200     END-IF.
061300     PERFORM 4000-COMPUTE-SURPLUS THRU 4000-EXIT.
061400     PERFORM 5000-PRIORITY-CALCULATOR THRU 5000-EXIT.
061500     PERFORM 7000-WRITE-DETAIL-REPORT THRU 7000-EXIT.
061600 3000-EXIT.
061700     EXIT.
061800*
061900* ---------------------------------------------------------
062000* 3100 - STATE ASSEMBLY / DEFAULTING.  ANY SENSOR FIELD THAT
062100* WILL NOT PARSE AS ITS DECLARED PICTURE IS REPLACED WITH THE
062200* SITE DEFAULT AND THE SNAPSHOT IS COUNTED ONCE AS INVALID,
062300* NO MATTER HOW MANY OF ITS FIELDS NEEDED DEFAULTING.
062400* ---------------------------------------------------------
062500 3100-VALIDATE-STATE-FIELDS.
062600     MOVE STA-SNAPSHOT-ID-IN TO WS-CUR-SNAPSHOT-ID.
062700*
062800     IF STA-ANYONE-HOME-IN = 'Y' OR STA-ANYONE-HOME-IN = 'N'
062900         MOVE STA-ANYONE-HOME-IN TO WS-CUR-ANYONE-HOME
063000     ELSE
063100         MOVE 'N' TO WS-CUR-ANYONE-HOME
063200         MOVE 'Y' TO WS-FIELD-INVALID-SW
063300     END-IF.
063400*
063500     IF STA-INDOOR-TEMP-IN IS NUMERIC
063600         MOVE STA-INDOOR-TEMP-IN TO WS-CUR-INDOOR-TEMP
063700     ELSE
063800         MOVE +022.0 TO WS-CUR-INDOOR-TEMP
063900         MOVE 'Y' TO WS-FIELD-INVALID-SW
064000     END-IF.
064100*
064200     IF STA-OUTDOOR-TEMP-IN IS NUMERIC
064300         MOVE STA-OUTDOOR-TEMP-IN TO WS-CUR-OUTDOOR-TEMP
064400     ELSE
064500         MOVE +020.0 TO WS-CUR-OUTDOOR-TEMP
064600         MOVE 'Y' TO WS-FIELD-INVALID-SW
064700     END-IF.
064800*
064900     IF STA-PV-PRODUCTION-IN IS NUMERIC
065000         MOVE STA-PV-PRODUCTION-IN TO WS-CUR-PV-PRODUCTION
065100     ELSE
065200         MOVE ZERO TO WS-CUR-PV-PRODUCTION
065300         MOVE 'Y' TO WS-FIELD-INVALID-SW
065400     END-IF.
065500*
065600     IF STA-HOUSE-CONSUMPTION-IN IS NUMERIC
065700         MOVE STA-HOUSE-CONSUMPTION-IN
065800                                  TO WS-CUR-HOUSE-CONSUMPTION
065900     ELSE
066000         MOVE 300 TO WS-CUR-HOUSE-CONSUMPTION
066100         MOVE 'Y' TO WS-FIELD-INVALID-SW
066200     END-IF.
066300*
066400     IF STA-AC-ON-IN = 'Y' OR STA-AC-ON-IN = 'N'
066500         MOVE STA-AC-ON-IN TO WS-CUR-AC-ON
066600     ELSE
066700         MOVE 'N' TO WS-CUR-AC-ON
066800         MOVE 'Y' TO WS-FIELD-INVALID-SW
066900     END-IF.
067000*
067100     IF STA-AC-POWER-USAGE-IN IS NUMERIC
067200         MOVE STA-AC-POWER-USAGE-IN TO WS-CUR-AC-POWER-USAGE
067300     ELSE
067400         MOVE ZERO TO WS-CUR-AC-POWER-USAGE
067500         MOVE 'Y' TO WS-FIELD-INVALID-SW
067600     END-IF.
067700*
067800     IF STA-EV-CONNECTED-IN = 'Y' OR STA-EV-CONNECTED-IN = 'N'
067900         MOVE STA-EV-CONNECTED-IN TO WS-CUR-EV-CONNECTED
068000     ELSE
068100         MOVE 'N' TO WS-CUR-EV-CONNECTED
068200         MOVE 'Y' TO WS-FIELD-INVALID-SW
068300     END-IF.
068400*
068500     IF STA-EV-CHARGE-PCT-IN IS NUMERIC
068600         MOVE STA-EV-CHARGE-PCT-IN TO WS-CUR-EV-CHARGE-PCT
068700     ELSE
068800         MOVE ZERO TO WS-CUR-EV-CHARGE-PCT
068900         MOVE 'Y' TO WS-FIELD-INVALID-SW
069000     END-IF.
069100*
069200     IF STA-EV-CHARGING-POWER-IN IS NUMERIC
069300         MOVE STA-EV-CHARGING-POWER-IN
069400                                  TO WS-CUR-EV-CHARGING-POWER
069500     ELSE
069600         MOVE ZERO TO WS-CUR-EV-CHARGING-POWER
069700         MOVE 'Y' TO WS-FIELD-INVALID-SW
069800     END-IF.
069900*
070000     IF STA-DISHWASHER-READY-IN = 'Y' OR
070100        STA-DISHWASHER-READY-IN = 'N'
070200         MOVE STA-DISHWASHER-READY-IN
070300                                  TO WS-CUR-DISHWASHER-READY
070400     ELSE
070500         MOVE 'N' TO WS-CUR-DISHWASHER-READY
070600         MOVE 'Y' TO WS-FIELD-INVALID-SW
070700     END-IF.
070800*
070900     IF STA-DISHWASHER-ON-IN = 'Y' OR STA-DISHWASHER-ON-IN = 'N'
071000         MOVE STA-DISHWASHER-ON-IN TO WS-CUR-DISHWASHER-ON
071100     ELSE
071200         MOVE 'N' TO WS-CUR-DISHWASHER-ON
071300         MOVE 'Y' TO WS-FIELD-INVALID-SW
071400     END-IF.
071500*
071600     IF STA-SMARTPLUG-ON-IN = 'Y' OR STA-SMARTPLUG-ON-IN = 'N'
071700         MOVE STA-SMARTPLUG-ON-IN TO WS-CUR-SMARTPLUG-ON
071800     ELSE
071900         MOVE 'N' TO WS-CUR-SMARTPLUG-ON
072000         MOVE 'Y' TO WS-FIELD-INVALID-SW
072100     END-IF.
072200*
072300     IF STA-SMARTPLUG-POWER-IN IS NUMERIC
072400         MOVE STA-SMARTPLUG-POWER-IN TO WS-CUR-SMARTPLUG-POWER
072500     ELSE
072600         MOVE ZERO TO WS-CUR-SMARTPLUG-POWER
072700         MOVE 'Y' TO WS-FIELD-INVALID-SW
072800     END-IF.
072900 3100-EXIT.
073000     EXIT.
073100*
073200
073300* ---------------------------------------------------------
073400* 4000 - SYSTEM-STATE / SURPLUS COMPUTATION.
073500* ---------------------------------------------------------
073600 4000-COMPUTE-SURPLUS.
073700     COMPUTE WS-TOTAL-CONSUMPTION =
073800         WS-CUR-HOUSE-CONSUMPTION + WS-CUR-AC-POWER-USAGE +
073900         WS-CUR-EV-CHARGING-POWER + WS-CUR-SMARTPLUG-POWER.
074000     COMPUTE WS-AVAILABLE-SURPLUS =
074100         WS-CUR-PV-PRODUCTION - WS-TOTAL-CONSUMPTION.
074200     MOVE WS-AVAILABLE-SURPLUS TO WS-INITIAL-SURPLUS-SAVE.
074300     MOVE WS-AVAILABLE-SURPLUS TO WS-RUNNING-SURPLUS.
074400 4000-EXIT.
074500     EXIT.
074600*
074700
074800* ---------------------------------------------------------
074900* 5000 - PRIORITY-CALCULATOR.  PICK THE MODE, THEN WALK THE
075000* DEVICES IN THE ORDER THAT MODE CALLS FOR.
075100* ---------------------------------------------------------
075200 5000-PRIORITY-CALCULATOR.
075300     IF WS-CUSTOM-MODE-ENABLED
075400         SET WS-MODE-IS-CUSTOM TO TRUE
075500         ADD 1 TO WS-COUNT-MODE-CUSTOM
075600         PERFORM 5300-MODE-CUSTOM THRU 5300-EXIT
075700     ELSE
075800         IF WS-SOMEONE-HOME
075900             SET WS-MODE-IS-COMFORT TO TRUE
076000             ADD 1 TO WS-COUNT-MODE-COMFORT
076100             PERFORM 5200-MODE-COMFORT THRU 5200-EXIT
076200         ELSE
076300             SET WS-MODE-IS-MAXUSAGE TO TRUE
076400             ADD 1 TO WS-COUNT-MODE-MAXUSAGE
076500             PERFORM 5100-MODE-MAX-USAGE THRU 5100-EXIT
076600         END-IF
076700     END-IF.
076800 5000-EXIT.
076900     EXIT.
077000*
077100 5100-MODE-MAX-USAGE.
077200     PERFORM 6000-EV-CHARGER-HANDLER THRU 6000-EXIT.
077300     PERFORM 6200-CLIMATE-HANDLER-GATED THRU 6200-EXIT.
077400     PERFORM 6400-DISHWASHER-HANDLER THRU 6400-EXIT.
077500     PERFORM 6500-SMART-PLUG-HANDLER THRU 6500-EXIT.
077600 5100-EXIT.
077700     EXIT.
077800*
077900* COMFORT MODE RUNS THE CLIMATE UNIT UNGATED FIRST, THEN
078000* RE-DERIVES THE SURPLUS FROM THE SNAPSHOT BEFORE THE REST OF
078100* THE DEVICES SEE IT - THE COMFORT CLIMATE DECISION NEVER
078200* REDUCES WHAT IS PASSED ON TO THE EV CHARGER.
078300 5200-MODE-COMFORT.
078400     PERFORM 6300-CLIMATE-HANDLER-COMFORT THRU 6300-EXIT.
078500     MOVE WS-AVAILABLE-SURPLUS TO WS-RUNNING-SURPLUS.
078600     PERFORM 6000-EV-CHARGER-HANDLER THRU 6000-EXIT.
078700     PERFORM 6400-DISHWASHER-HANDLER THRU 6400-EXIT.
078800     PERFORM 6500-SMART-PLUG-HANDLER THRU 6500-EXIT.
078900 5200-EXIT.
079000     EXIT.
079100*
079200* CUSTOM MODE WALKS THE VALIDATED (OR DEFAULTED) 4-ENTRY
079300* ORDER TABLE.  CLIMATE ALWAYS USES THE SURPLUS-GATED HANDLER
079400* HERE, NEVER THE COMFORT VARIANT.  AN UNRECOGNIZED NAME IN
079500* THE TABLE IS SKIPPED - IT SHOULD NEVER HAPPEN SINCE 2100
079600* ALREADY VALIDATED THE TABLE, BUT WE GUARD IT ANYWAY.
079700 5300-MODE-CUSTOM.
079800     PERFORM 5310-CUSTOM-DISPATCH THRU 5310-EXIT
079900         VARYING WS-CO-IDX FROM 1 BY 1 UNTIL WS-CO-IDX > 4.
080000 5300-EXIT.
080100     EXIT.
080200*
080300 5310-CUSTOM-DISPATCH.
080400     EVALUATE WS-CUSTOM-ORDER-DEVICE (WS-CO-IDX)
080500         WHEN 'EV_CHARGER'
080600             PERFORM 6000-EV-CHARGER-HANDLER THRU 6000-EXIT
080700         WHEN 'AC_CLIMATE'
080800             PERFORM 6200-CLIMATE-HANDLER-GATED THRU 6200-EXIT
080900         WHEN 'DISHWASHER'
081000             PERFORM 6400-DISHWASHER-HANDLER THRU 6400-EXIT
081100         WHEN 'SMART_PLUG'
081200             PERFORM 6500-SMART-PLUG-HANDLER THRU 6500-EXIT
081300         WHEN OTHER
081400             CONTINUE
081500     END-EVALUATE.
081600 5310-EXIT.
081700     EXIT.
081800*
081900
082000* ---------------------------------------------------------
082100* 6000 - EV CHARGER HANDLER.  SAME HANDLER SERVES ALL THREE
082200* MODES - MAX_USAGE, COMFORT AND CUSTOM ALL CALL IT AS-IS.
082300* ---------------------------------------------------------
082400 6000-EV-CHARGER-HANDLER.
082500     IF NOT WS-EV-IS-CONNECTED
082600         IF WS-CUR-EV-CHARGING-POWER > 0
082700             MOVE 'EV_CHARGER'  TO WS-EA-DEVICE
082800             MOVE 'TURN_OFF'    TO WS-EA-ACTION
082900             MOVE ZERO          TO WS-EA-TARGET-POWER
083000             MOVE 'EV not connected' TO WS-EA-REASON
083100             PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
083200         END-IF
083300         GO TO 6000-EXIT
083400     END-IF.
083500     IF WS-CUR-EV-CHARGE-PCT >= 95.0
083600         IF WS-CUR-EV-CHARGING-POWER > 0
083700             MOVE 'EV_CHARGER'  TO WS-EA-DEVICE
083800             MOVE 'TURN_OFF'    TO WS-EA-ACTION
083900             MOVE ZERO          TO WS-EA-TARGET-POWER
084000             MOVE 'EV fully charged (95%+)' TO WS-EA-REASON
084100             PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
084200         END-IF
084300         GO TO 6000-EXIT
084400     END-IF.
084500     PERFORM 6100-COMPUTE-EV-TARGET-POWER THRU 6100-EXIT.
084600     IF WS-EV-TARGET-POWER >= WS-CFG-EV-MIN-POWER
084700         MOVE WS-EV-TARGET-POWER TO WS-RE-POWER-EDIT
084800         MOVE SPACES TO WS-EA-REASON
084900         STRING 'Charging at ' DELIMITED BY SIZE
085000                WS-RE-POWER-EDIT DELIMITED BY SIZE
085100                'W from available surplus' DELIMITED BY SIZE
085200                INTO WS-EA-REASON
085300         MOVE 'EV_CHARGER'  TO WS-EA-DEVICE
085400         MOVE 'SET_POWER'   TO WS-EA-ACTION
085500         MOVE WS-EV-TARGET-POWER TO WS-EA-TARGET-POWER
085600         PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
085700         SUBTRACT WS-EV-TARGET-POWER FROM WS-RUNNING-SURPLUS
085800     ELSE
085900         IF WS-CUR-EV-CHARGING-POWER > 0
086000             MOVE 'EV_CHARGER'  TO WS-EA-DEVICE
086100             MOVE 'TURN_OFF'    TO WS-EA-ACTION
086200             MOVE ZERO          TO WS-EA-TARGET-POWER
086300             MOVE 'Insufficient surplus for minimum charging power'
086310                 TO WS-EA-REASON
086500             PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
086600         END-IF
086700     END-IF.
086800 6000-EXIT.
086900     EXIT.
087000*
087100* EV-CHARGING-POWER CALCULATION.  NOTE THE CURRENT EV DRAW IS
087200* NOT ADDED BACK INTO THE SURPLUS ON SET_POWER - THE HANDLER
087300* ABOVE SUBTRACTS THE NEW TARGET FROM THE SURPLUS AS PASSED IN.
087400 6100-COMPUTE-EV-TARGET-POWER.
087500     COMPUTE WS-EV-TOTAL-AVAILABLE =
087600         WS-RUNNING-SURPLUS + WS-CUR-EV-CHARGING-POWER -
087700         WS-CFG-SURPLUS-BUFFER.
087800     IF WS-EV-TOTAL-AVAILABLE < WS-CFG-EV-MIN-POWER
087900         MOVE ZERO TO WS-EV-TARGET-POWER
088000     ELSE
088100         IF WS-EV-TOTAL-AVAILABLE > WS-CFG-EV-MAX-POWER
088200             MOVE WS-CFG-EV-MAX-POWER TO WS-EV-TARGET-POWER
088300         ELSE
088400             MOVE WS-EV-TOTAL-AVAILABLE TO WS-EV-TARGET-POWER
088500         END-IF
088600     END-IF.
088700 6100-EXIT.
088800     EXIT.
088900*
089000
089100* ---------------------------------------------------------
089200* 6200 - CLIMATE HANDLER, SURPLUS-GATED VARIANT.  USED BY
089300* MAX_USAGE AND BY CUSTOM (CUSTOM NEVER USES THE COMFORT
089400* VARIANT BELOW).
089500* ---------------------------------------------------------
089600 6200-CLIMATE-HANDLER-GATED.
089700     COMPUTE WS-AC-COOL-LIMIT =
089800         WS-CFG-TARGET-TEMP + WS-CFG-TEMP-HYSTERESIS.
089900     COMPUTE WS-AC-HEAT-LIMIT =
090000         WS-CFG-TARGET-TEMP - WS-CFG-TEMP-HYSTERESIS.
090100     MOVE 'N' TO WS-AC-NEEDS-COOLING-SW.
090200     MOVE 'N' TO WS-AC-NEEDS-HEATING-SW.
090300     IF WS-CUR-INDOOR-TEMP > WS-AC-COOL-LIMIT
090400         MOVE 'Y' TO WS-AC-NEEDS-COOLING-SW
090500     ELSE
090600         IF WS-CUR-INDOOR-TEMP < WS-AC-HEAT-LIMIT
090700             MOVE 'Y' TO WS-AC-NEEDS-HEATING-SW
090800         END-IF
090900     END-IF.
091000*
091100     IF NOT WS-AC-NEEDS-COOLING AND NOT WS-AC-NEEDS-HEATING
091200         IF WS-AC-IS-ON
091300             MOVE 'AC_CLIMATE' TO WS-EA-DEVICE
091400             MOVE 'TURN_OFF'   TO WS-EA-ACTION
091500             MOVE ZERO         TO WS-EA-TARGET-POWER
091600             MOVE 'Temperature in acceptable range'
091700                 TO WS-EA-REASON
091800             PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
091900             ADD WS-CUR-AC-POWER-USAGE TO WS-RUNNING-SURPLUS
092000         END-IF
092100     ELSE
092200         IF WS-AC-NEEDS-COOLING
092300             MOVE WS-CFG-AC-COOLING-POWER
092400                                  TO WS-AC-REQUIRED-POWER
092500         ELSE
092600             MOVE WS-CFG-AC-HEATING-POWER
092700                                  TO WS-AC-REQUIRED-POWER
092800         END-IF
092900         IF (WS-RUNNING-SURPLUS + WS-CUR-AC-POWER-USAGE) >=
093000            (WS-AC-REQUIRED-POWER + WS-CFG-SURPLUS-BUFFER)
093100             IF NOT WS-AC-IS-ON
093200                 PERFORM 6210-BUILD-CLIMATE-ON-REASON
093300                     THRU 6210-EXIT
093400                 MOVE 'AC_CLIMATE' TO WS-EA-DEVICE
093500                 MOVE 'TURN_ON'    TO WS-EA-ACTION
093600                 MOVE ZERO         TO WS-EA-TARGET-POWER
093700                 PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
093800                 SUBTRACT WS-AC-REQUIRED-POWER
093900                                  FROM WS-RUNNING-SURPLUS
094000             END-IF
094100         ELSE
094200             IF WS-AC-IS-ON
094300                 MOVE 'AC_CLIMATE' TO WS-EA-DEVICE
094400                 MOVE 'TURN_OFF'   TO WS-EA-ACTION
094500                 MOVE ZERO         TO WS-EA-TARGET-POWER
094600                 MOVE 'Insufficient surplus for climate control'
094700                     TO WS-EA-REASON
094800                 PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
094900                 ADD WS-CUR-AC-POWER-USAGE
095000                                  TO WS-RUNNING-SURPLUS
095100             END-IF
095200         END-IF
095300     END-IF.
095400 6200-EXIT.
095500     EXIT.
095600*
095700 6210-BUILD-CLIMATE-ON-REASON.
095800     MOVE WS-CUR-INDOOR-TEMP TO WS-RE-TEMP-EDIT.
095900     MOVE SPACES TO WS-EA-REASON.
096000     IF WS-AC-NEEDS-COOLING
096100         STRING 'Cooling - indoor ' DELIMITED BY SIZE
096200                WS-RE-TEMP-EDIT     DELIMITED BY SIZE
096300                'C exceeds setpoint' DELIMITED BY SIZE
096400                INTO WS-EA-REASON
096500     ELSE
096600         STRING 'Heating - indoor ' DELIMITED BY SIZE
096700                WS-RE-TEMP-EDIT     DELIMITED BY SIZE
096800                'C below setpoint' DELIMITED BY SIZE
096900                INTO WS-EA-REASON
097000     END-IF.
097100 6210-EXIT.
097200     EXIT.
097300*
097400
097500* ---------------------------------------------------------
097600* 6300 - CLIMATE HANDLER, COMFORT VARIANT.  COMFORT MODE
097700* ONLY.  IGNORES SURPLUS ENTIRELY AND NEVER TOUCHES
097800* WS-RUNNING-SURPLUS - 5200-MODE-COMFORT RE-DERIVES IT.
097900* ---------------------------------------------------------
098000 6300-CLIMATE-HANDLER-COMFORT.
098100     COMPUTE WS-AC-COOL-LIMIT =
098200         WS-CFG-TARGET-TEMP + WS-CFG-TEMP-HYSTERESIS.
098300     COMPUTE WS-AC-HEAT-LIMIT =
098400         WS-CFG-TARGET-TEMP - WS-CFG-TEMP-HYSTERESIS.
098500     MOVE 'N' TO WS-AC-NEEDS-COOLING-SW.
098600     MOVE 'N' TO WS-AC-NEEDS-HEATING-SW.
098700     IF WS-CUR-INDOOR-TEMP > WS-AC-COOL-LIMIT
098800         MOVE 'Y' TO WS-AC-NEEDS-COOLING-SW
098900     ELSE
099000         IF WS-CUR-INDOOR-TEMP < WS-AC-HEAT-LIMIT
099100             MOVE 'Y' TO WS-AC-NEEDS-HEATING-SW
099200         END-IF
099300     END-IF.
099400*
099500     IF (WS-AC-NEEDS-COOLING OR WS-AC-NEEDS-HEATING)
099600         AND NOT WS-AC-IS-ON
099700         MOVE WS-CUR-INDOOR-TEMP TO WS-RE-TEMP-EDIT
099800         MOVE SPACES TO WS-EA-REASON
099900         IF WS-AC-NEEDS-COOLING
100000             STRING 'Comfort priority: cooling, indoor '
100100                 DELIMITED BY SIZE
100200                 WS-RE-TEMP-EDIT DELIMITED BY SIZE
100300                 'C' DELIMITED BY SIZE INTO WS-EA-REASON
100400         ELSE
100500             STRING 'Comfort priority: heating, indoor '
100600                 DELIMITED BY SIZE
100700                 WS-RE-TEMP-EDIT DELIMITED BY SIZE
100800                 'C' DELIMITED BY SIZE INTO WS-EA-REASON
100900         END-IF
101000         MOVE 'AC_CLIMATE' TO WS-EA-DEVICE
101100         MOVE 'TURN_ON'    TO WS-EA-ACTION
101200         MOVE ZERO         TO WS-EA-TARGET-POWER
101300         PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
101400     ELSE
101500         IF NOT WS-AC-NEEDS-COOLING AND NOT WS-AC-NEEDS-HEATING
101600             AND WS-AC-IS-ON
101700             MOVE 'AC_CLIMATE' TO WS-EA-DEVICE
101800             MOVE 'TURN_OFF'   TO WS-EA-ACTION
101900             MOVE ZERO         TO WS-EA-TARGET-POWER
102000             MOVE 'Temperature in acceptable range'
102100                 TO WS-EA-REASON
102200             PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
102300         END-IF
102400     END-IF.
102500 6300-EXIT.
102600     EXIT.
102700*
102800
102900* ---------------------------------------------------------
103000* 6400 - DISHWASHER HANDLER.
103100* ---------------------------------------------------------
103200 6400-DISHWASHER-HANDLER.
103300     IF NOT WS-DISHWASHER-IS-READY
103400         GO TO 6400-EXIT
103500     END-IF.
103600     IF WS-DISHWASHER-IS-ON
103700         GO TO 6400-EXIT
103800     END-IF.
103900     IF WS-RUNNING-SURPLUS >=
104000        WS-CFG-DISHWASHER-POWER + WS-CFG-SURPLUS-BUFFER
104100         MOVE WS-RUNNING-SURPLUS TO WS-RE-POWER-EDIT
104200         MOVE SPACES TO WS-EA-REASON
104300         STRING 'Sufficient surplus (' DELIMITED BY SIZE
104400                WS-RE-POWER-EDIT       DELIMITED BY SIZE
104500                'W) for dishwasher'    DELIMITED BY SIZE
104600                INTO WS-EA-REASON
104700         MOVE 'DISHWASHER' TO WS-EA-DEVICE
104800         MOVE 'TURN_ON'    TO WS-EA-ACTION
104900         MOVE ZERO         TO WS-EA-TARGET-POWER
105000         PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
105100         SUBTRACT WS-CFG-DISHWASHER-POWER
105200                                  FROM WS-RUNNING-SURPLUS
105300     END-IF.
105400 6400-EXIT.
105500     EXIT.
105600*
105700
105800* ---------------------------------------------------------
105900* 6500 - SMART PLUG HANDLER.
106000* ---------------------------------------------------------
106100 6500-SMART-PLUG-HANDLER.
106200     IF WS-SMARTPLUG-IS-ON
106300         IF (WS-RUNNING-SURPLUS + WS-CUR-SMARTPLUG-POWER)
106400            < WS-CFG-SURPLUS-BUFFER
106500             MOVE 'SMART_PLUG' TO WS-EA-DEVICE
106600             MOVE 'TURN_OFF'   TO WS-EA-ACTION
106700             MOVE ZERO         TO WS-EA-TARGET-POWER
106800             MOVE 'Insufficient surplus to maintain smart plug'
106900                 TO WS-EA-REASON
107000             PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
107100             ADD WS-CUR-SMARTPLUG-POWER TO WS-RUNNING-SURPLUS
107200         END-IF
107300     ELSE
107400         IF WS-RUNNING-SURPLUS >=
107500            WS-CFG-SMARTPLUG-POWER + WS-CFG-SURPLUS-BUFFER
107600             MOVE WS-RUNNING-SURPLUS TO WS-RE-POWER-EDIT
107700             MOVE SPACES TO WS-EA-REASON
107800             STRING 'Sufficient surplus (' DELIMITED BY SIZE
107900                    WS-RE-POWER-EDIT       DELIMITED BY SIZE
108000                    'W) for smart plug'    DELIMITED BY SIZE
108100                    INTO WS-EA-REASON
108200             MOVE 'SMART_PLUG' TO WS-EA-DEVICE
108300             MOVE 'TURN_ON'    TO WS-EA-ACTION
108400             MOVE ZERO         TO WS-EA-TARGET-POWER
108500             PERFORM 6600-EMIT-ACTION THRU 6600-EXIT
108600             SUBTRACT WS-CFG-SMARTPLUG-POWER
108700                                  FROM WS-RUNNING-SURPLUS
108800         END-IF
108900     END-IF.
109000 6500-EXIT.
109100     EXIT.
109200*
109300
109400* ---------------------------------------------------------
109500* 6600 - WRITE ONE ACTION-FILE RECORD, BUFFER IT FOR THE RUN
109600* LOG, AND ROLL THE CONTROL TOTALS.
109700* ---------------------------------------------------------
109800 6600-EMIT-ACTION.
109900     MOVE WS-CUR-SNAPSHOT-ID  TO ACT-SNAPSHOT-ID-OUT.
110000     MOVE WS-EA-DEVICE        TO ACT-DEVICE-OUT.
110100     MOVE WS-EA-ACTION        TO ACT-ACTION-OUT.
110200     MOVE WS-EA-TARGET-POWER  TO ACT-TARGET-POWER-OUT.
110300     MOVE WS-EA-REASON        TO ACT-REASON-OUT.
110400     WRITE ACTION-OUTPUT-RECORD.
110500     ADD 1 TO WS-COUNT-ACTIONS-TOTAL.
110600     EVALUATE WS-EA-ACTION
110700         WHEN 'TURN_ON'
110800             ADD 1 TO WS-COUNT-TURN-ON
110900         WHEN 'TURN_OFF'
111000             ADD 1 TO WS-COUNT-TURN-OFF
111100         WHEN 'SET_POWER'
111200             ADD 1 TO WS-COUNT-SET-POWER
111300     END-EVALUATE.
111400     IF WS-AB-COUNT < 8
111500         ADD 1 TO WS-AB-COUNT
111600         SET WS-AB-IDX TO WS-AB-COUNT
111700         MOVE WS-EA-DEVICE       TO WS-AB-DEVICE (WS-AB-IDX)
111800         MOVE WS-EA-ACTION       TO WS-AB-ACTION (WS-AB-IDX)
111900         MOVE WS-EA-TARGET-POWER
112000                           TO WS-AB-TARGET-POWER (WS-AB-IDX)
112100         MOVE WS-EA-REASON       TO WS-AB-REASON (WS-AB-IDX)
112200     END-IF.
112300 6600-EXIT.
112400     EXIT.
112500*
112600
112700* ---------------------------------------------------------
112800* 7000 - EDIT THE DECISION-SUMMARY-RECORD INTO THE DETAIL
112900* LINE, THEN ECHO EACH BUFFERED ACTION UNDERNEATH IT UNLESS
112910* THE JOB STEP SET UPSI-0 ON FOR THE COMPACT FACILITIES
112920* REVIEW FORMAT (SUMMARY LINES ONLY).  ES-0326.
113000* ---------------------------------------------------------
113100 7000-WRITE-DETAIL-REPORT.
113200     MOVE WS-CUR-SNAPSHOT-ID      TO WS-DS-SNAPSHOT-ID.
113300     MOVE WS-CURRENT-MODE         TO WS-DS-MODE.
113400     MOVE WS-INITIAL-SURPLUS-SAVE TO WS-DS-INITIAL-SURPLUS.
113500     MOVE WS-RUNNING-SURPLUS      TO WS-DS-REMAINING-SURPLUS.
113600     MOVE WS-AB-COUNT             TO WS-DS-ACTION-COUNT.
113700     MOVE WS-DS-SNAPSHOT-ID       TO DTL-SNAPSHOT-ID.
113800     MOVE WS-DS-MODE              TO DTL-MODE.
113900     MOVE WS-DS-INITIAL-SURPLUS   TO DTL-INITIAL-SURPLUS.
114000     MOVE WS-DS-REMAINING-SURPLUS TO DTL-REMAINING-SURPLUS.
114100     MOVE WS-DS-ACTION-COUNT      TO DTL-ACTION-COUNT.
114200     WRITE REPORT-OUTPUT-RECORD FROM WS-RPT-DETAIL-LINE
114300         AFTER ADVANCING 1 LINE.
114400     IF WS-COMPACT-RPT-ON
114410         GO TO 7000-EXIT
114420     END-IF.
114500     IF WS-AB-COUNT > 0
114600         PERFORM 7010-WRITE-ONE-ACTION-LINE THRU 7010-EXIT
114700             VARYING WS-AB-IDX FROM 1 BY 1
114800             UNTIL WS-AB-IDX > WS-AB-COUNT
114900     END-IF.
115000 7000-EXIT.
115010     EXIT.
115100*
115200 7010-WRITE-ONE-ACTION-LINE.
115300     MOVE WS-AB-DEVICE (WS-AB-IDX)       TO ACT-DEVICE-RPT.
115400     MOVE WS-AB-ACTION (WS-AB-IDX)       TO ACT-ACTION-RPT.
115500     MOVE WS-AB-TARGET-POWER (WS-AB-IDX) TO ACT-POWER-RPT.
115600     MOVE WS-AB-REASON (WS-AB-IDX)       TO ACT-REASON-RPT.
115700     WRITE REPORT-OUTPUT-RECORD FROM WS-RPT-ACTION-LINE
115800         AFTER ADVANCING 1 LINE.
115900 7010-EXIT.
116000     EXIT.
116100*
116200
116300* ---------------------------------------------------------
116400* 8000 - END-OF-RUN CONTROL TOTALS.  WALKS THE 9-ENTRY LABEL
116500* AND VALUE TABLES TOGETHER, THEN FLAGS A REJECTED CUSTOM
116600* ORDER IF THIS RUN HAD ONE.
116700* ---------------------------------------------------------
116800 8000-WRITE-CONTROL-TOTALS.
116900     WRITE REPORT-OUTPUT-RECORD FROM WS-RPT-TOT-HDR
117000         AFTER ADVANCING 2 LINES.
117100     PERFORM 8010-WRITE-ONE-TOTAL-LINE THRU 8010-EXIT
117200         VARYING WS-TOT-IDX FROM 1 BY 1
117300         UNTIL WS-TOT-IDX > WS-TOTALS-COUNT.
117400     IF WS-COUNT-CONFIG-REJECTED > 0
117500         MOVE 'CUSTOM ORDER REJECTED - DEFAULT USED THIS RUN'
117600             TO TOT-LABEL
117700         MOVE WS-COUNT-CONFIG-REJECTED TO TOT-VALUE
117800         WRITE REPORT-OUTPUT-RECORD FROM WS-RPT-TOT-LINE
117900             AFTER ADVANCING 1 LINE
118000     END-IF.
118100 8000-EXIT.
118200     EXIT.
118300*
118400 8010-WRITE-ONE-TOTAL-LINE.
118500     MOVE WS-TOT-LABEL-TBL (WS-TOT-IDX)  TO TOT-LABEL.
118600     MOVE WS-CT-VALUE-TBL (WS-TOT-IDX)   TO TOT-VALUE.
118700     WRITE REPORT-OUTPUT-RECORD FROM WS-RPT-TOT-LINE
118800         AFTER ADVANCING 1 LINE.
118900 8010-EXIT.
119000     EXIT.
119100*
119200
119300* ---------------------------------------------------------
119400* 9000 - CLOSE UP AND GO HOME.
119500* ---------------------------------------------------------
119600 9000-TERMINATION.
119700     CLOSE SNAP-STATE-FILE.
119800     CLOSE ACTN-OUTPUT-FILE.
119900     CLOSE RUN-REPORT-FILE.
120000 9000-EXIT.
120100     EXIT.
120200*
120300
